000100******************************************************************
000110* FECHA       : 14/03/1991                                      *
000120* PROGRAMADOR : S. QUIJANO (SQUI)                                *
000130* APLICACION  : EVALUACION DE ENTREGABLES GENAI                  *
000140* PROGRAMA    : EVALSCR1                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL ARCHIVO EVALIN CON LOS CONTADORES DE      *
000170*             : CORRECCION FUNCIONAL, LOS CONTADORES DE LINTER Y *
000180*             : LAS CALIFICACIONES DE CRITERIOS DE USO DE CADA   *
000190*             : ENTREGABLE, APLICA LAS REGLAS DE PUNTUACION FS/  *
000200*             : SS/GQ/US/FW Y PRODUCE EL ARCHIVO SCOREOUT Y EL   *
000210*             : REPORTE EVALRPT CON EL DETALLE Y LOS TOTALES DE  *
000220*             : LA CORRIDA.                                     *
000230* ARCHIVOS    : EVALIN=E , SCOREOUT=S , EVALRPT=R                *
000240* ACCION (ES) : R=REPORTE, S=SALIDA DE PUNTUACIONES              *
000250* PROGRAMA(S) : NINGUNO                                         *
000260* INSTALADO   : 14/03/1991                                      *
000270******************************************************************
000280*          E V A L U A C I O N   D E   E N T R E G A B L E S
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.                     EVALSCR1.
000310 AUTHOR.                        S. QUIJANO.
000320 INSTALLATION.                  DEPARTAMENTO DE CALIFICACION DE
000330                                 ENTREGABLES.
000340 DATE-WRITTEN.                  14/03/1991.
000350 DATE-COMPILED.                 14/03/1991.
000360 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
000370******************************************************************
000380*                    B I T A C O R A   D E   C A M B I O S       *
000390******************************************************************
000400* 14/03/1991  SQUI  REQ-00441  VERSION ORIGINAL DEL PROGRAMA.   *
000410*                    CARGA FUNCIONAL/ESTATICO/USO Y PUNTUACION *
000420*                    PONDERADA POR ENTREGABLE.                 *
000430* 02/09/1991  SQUI  REQ-00477  SE AGREGA EL BLOQUE DE TOTALES  *
000440*                    AL FINAL DEL REPORTE EVALRPT (REGISTROS,  *
000450*                    PROMEDIO Y CONTEO POR VEREDICTO).         *
000460* 19/01/1992  JMTZ  REQ-00512  CORRIGE EL TOPE DE 40 PUNTOS EN *
000470*                    LA PENALIZACION DE WARNINGS DE LINTER, SE *
000480*                    ESTABA APLICANDO DESPUES DE RESTAR EN     *
000490*                    LUGAR DE ANTES.                           *
000500* 07/06/1993  JMTZ  REQ-00588  SE NORMALIZA LA CALIFICACION    *
000510*                    DE CRITERIO EN BLANCO O NO RECONOCIDA A    *
000520*                    "AVERAGE" ANTES DE MAPEAR, SEGUN LO        *
000530*                    PEDIDO POR EL AREA DE CALIDAD.             *
000540* 23/11/1994  RQRZ  REQ-00649  SE AGREGA VALIDACION DE          *
000550*                    DIVISION ENTRE CERO EN LAS RAZONES DE      *
000560*                    FUNCIONAL Y ESTATICO CUANDO EL CONTADOR    *
000570*                    BASE VIENE EN CERO.                       *
000580* 30/08/1996  RQRZ  REQ-00715  SE ENCONTRO QUE LA PUNTUACION    *
000590*                    ESTATICA PODIA QUEDAR NEGATIVA CUANDO LA  *
000600*                    RAZON DE ARCHIVOS CON ERROR ERA ALTA; SE  *
000610*                    AGREGA EL PISO DE CERO DE LA REGLA SS-3.  *
000620* 11/02/1998  EEDR  REQ-00803  SE REVISA TODO EL PROGRAMA PARA *
000630*                    EL PROYECTO AAAA -- NO SE ENCONTRARON     *
000640*                    CAMPOS DE FECHA DE DOS POSICIONES EN ESTE *
000650*                    PROGRAMA, UNICAMENTE WKS-FEC-AA DE USO    *
000660*                    INTERNO PARA EL ENCABEZADO DEL REPORTE;  *
000670*                    SE DEJA PIC 9(02) A PROPOSITO,            *
000680*                    CERTIFICADO COMO "NO APLICA".             *
000690* 04/05/1999  EEDR  REQ-00861  Y2K: SE CONFIRMA QUE WKS-FEC-AA *
000700*                    SOLO ALIMENTA EL ENCABEZADO IMPRESO Y NO  *
000710*                    SE USA EN NINGUN CALCULO NI COMPARACION   *
000720*                    DE FECHAS; PROGRAMA CERTIFICADO Y2K       *
000730*                    COMPLIANT.                                *
000740* 17/10/2001  PEDR  REQ-00942  SE CAMBIA EL REDONDEO DE LAS    *
000750*                    RAZONES INTERMEDIAS PARA USAR ROUNDED EN  *
000760*                    TODOS LOS COMPUTE, SEGUN EL NUEVO          *
000770*                    ESTANDAR DE PROGRAMACION DEL DEPTO.       *
000780* 25/06/2003  PEDR  REQ-01020  SE AGREGA EL CAMPO DE PAGINA AL *
000790*                    ENCABEZADO DEL REPORTE EVALRPT.           *
000800* 09/04/2007  ERRD  REQ-01188  MANTENIMIENTO MENOR: SE         *
000810*                    RENOMBRAN VARIOS FILLER DE LOS COPY DE    *
000820*                    TRABAJO PARA DEJAR RASTRO DE LA LONGITUD  *
000830*                    RESERVADA.                                *
000840******************************************************************
000850 ENVIRONMENT DIVISION.
000860 CONFIGURATION SECTION.
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM.
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000910     SELECT EVALIN  ASSIGN TO EVALIN
000920            ORGANIZATION  IS SEQUENTIAL
000930            ACCESS MODE   IS SEQUENTIAL
000940            FILE STATUS   IS FS-EVALIN.
000950
000960     SELECT SCOREOUT ASSIGN TO SCOREOUT
000970            ORGANIZATION  IS SEQUENTIAL
000980            ACCESS MODE   IS SEQUENTIAL
000990            FILE STATUS   IS FS-SCOREOUT.
001000
001010     SELECT EVALRPT ASSIGN TO EVALRPT
001020            FILE STATUS   IS FS-EVALRPT.
001030
001040 DATA DIVISION.
001050 FILE SECTION.
001060******************************************************************
001070*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001080******************************************************************
001090*   ENTRADA -- UN RENGLON POR ENTREGABLE EVALUADO
001100 FD  EVALIN.
001110     COPY EVALINR.
001120*   SALIDA -- PUNTUACIONES POR ENTREGABLE
001130 FD  SCOREOUT.
001140     COPY SCOREOR.
001150*   SALIDA -- REPORTE IMPRESO DE RESULTADOS Y TOTALES
001160 FD  EVALRPT
001170     RECORDING MODE IS F.
001180 01  RPT-LINEA-IMPRESION           PIC X(132).
001190
001200 WORKING-STORAGE SECTION.
001210******************************************************************
001220*           RECURSOS DE FILE STATUS Y VALIDACION DE ARCHIVOS    *
001230******************************************************************
001240 01  WKS-FS-STATUS.
001250     02  FS-EVALIN                 PIC 9(02)  VALUE ZEROES.
001260     02  FS-SCOREOUT                PIC 9(02)  VALUE ZEROES.
001270     02  FS-EVALRPT                 PIC 9(02)  VALUE ZEROES.
001280     02  FILLER                     PIC X(04)  VALUE SPACES.
001290******************************************************************
001300*           CONTROLADOR DE FIN DE ARCHIVO DE ENTRADA            *
001310******************************************************************
001320 77  WKS-FIN-ARCHIVOS              PIC 9(01)  VALUE ZEROES.
001330     88  WKS-FIN-EVALIN                        VALUE 1.
001340******************************************************************
001350*     HECHOS Y PUNTUACIONES DE TRABAJO DE CADA ENTREGABLE        *
001360******************************************************************
001370     COPY FUNCWS.
001380     COPY LINTWS.
001390     COPY GENAIWS.
001400     COPY SCOREWS.
001410******************************************************************
001420*     MOLDES DE RENGLON DEL REPORTE EVALRPT                     *
001430******************************************************************
001440     COPY RPTLINE.
001450******************************************************************
001460*     SUBINDICES Y CONTADORES DE USO INTERNO DE ESTE PROGRAMA   *
001470******************************************************************
001480 77  WKS-SUB-CRITERIO               PIC 9(02)  COMP  VALUE ZERO.
001490 77  WKS-LINEAS-EN-PAGINA            PIC 9(03)  COMP  VALUE ZERO.
001500 77  WKS-NUMERO-PAGINA               PIC 9(03)  COMP  VALUE 1.
001510******************************************************************
001520*     ACUMULADORES CON SIGNO PARA APLICAR PISO/TOPE ANTES DE     *
001530*     GUARDAR LA PUNTUACION EN SU CAMPO SIN SIGNO (FS-4/SS-3)    *
001540******************************************************************
001550 77  WKS-FUNC-SCORE-TEMP            PIC S9(05)V99 VALUE ZERO.
001560 77  WKS-STATIC-SCORE-TEMP          PIC S9(05)V99 VALUE ZERO.
001570******************************************************************
001580*     RENGLON DE CALIFICACION NORMALIZADA, UNA POR CRITERIO     *
001590*     (SE NORMALIZA BLANCO/NO RECONOCIDO A "AVERAGE" ANTES DE    *
001600*     CARGARLO A LA TABLA DE GENAI-EVALUACION -- BITACORA 1993)  *
001610******************************************************************
001620 77  WKS-CALIFICACION-NORMAL        PIC X(10)  VALUE SPACES.
001630******************************************************************
001640*     FECHA DE CORRIDA -- SOLO ALIMENTA EL ENCABEZADO IMPRESO   *
001650*     (VER BITACORA Y2K DE 1999).  REDEFINIDA PARA IMPRIMIRLA   *
001660*     COMO UN SOLO CAMPO NUMERICO DE SEIS POSICIONES.           *
001670******************************************************************
001680 01  WKS-FECHA-PROCESO.
001690     05  WKS-FEC-AA                 PIC 9(02)  VALUE ZERO.
001700     05  WKS-FEC-MM                 PIC 9(02)  VALUE ZERO.
001710     05  WKS-FEC-DD                 PIC 9(02)  VALUE ZERO.
001720 01  WKS-FECHA-R REDEFINES WKS-FECHA-PROCESO.
001730     05  WKS-FEC-NUMERICO           PIC 9(06).
001740
001750 PROCEDURE DIVISION.
001760******************************************************************
001770*     0000-MAIN-PROCESS                                         *
001780*     PARRAFO RECTOR DEL PROGRAMA.                               *
001790******************************************************************
001800 0000-MAIN-PROCESS SECTION.
001810     PERFORM 1000-INICIA-PROCESO
001820         THRU 1000-INICIA-PROCESO-E.
001830
001840     PERFORM 2000-PROCESA-EVALUACIONES
001850         THRU 2000-PROCESA-EVALUACIONES-E
001860         UNTIL WKS-FIN-EVALIN.
001870
001880     PERFORM 7000-IMPRIME-TOTALES
001890         THRU 7000-IMPRIME-TOTALES-E.
001900
001910     PERFORM 8000-TERMINA-PROCESO
001920         THRU 8000-TERMINA-PROCESO-E.
001930
001940     STOP RUN.
001950
001960******************************************************************
001970*     1000-INICIA-PROCESO                                       *
001980*     ABRE LOS TRES ARCHIVOS, IMPRIME EL PRIMER ENCABEZADO Y     *
001990*     DEJA LISTOS LOS ACUMULADORES DE LA CORRIDA.                *
002000******************************************************************
002010 1000-INICIA-PROCESO SECTION.
002020     OPEN INPUT  EVALIN.
002030     IF FS-EVALIN NOT = '00'
002040         DISPLAY 'EVALSCR1 - ERROR AL ABRIR EVALIN  FS='
002050                 FS-EVALIN
002060         PERFORM 9000-ABEND-ARCHIVO THRU 9000-ABEND-ARCHIVO-E
002070     END-IF.
002080
002090     OPEN OUTPUT SCOREOUT.
002100     IF FS-SCOREOUT NOT = '00'
002110         DISPLAY 'EVALSCR1 - ERROR AL ABRIR SCOREOUT FS='
002120                 FS-SCOREOUT
002130         PERFORM 9000-ABEND-ARCHIVO THRU 9000-ABEND-ARCHIVO-E
002140     END-IF.
002150
002160     OPEN OUTPUT EVALRPT.
002170     IF FS-EVALRPT NOT = '00'
002180         DISPLAY 'EVALSCR1 - ERROR AL ABRIR EVALRPT  FS='
002190                 FS-EVALRPT
002200         PERFORM 9000-ABEND-ARCHIVO THRU 9000-ABEND-ARCHIVO-E
002210     END-IF.
002220
002230     ACCEPT WKS-FECHA-PROCESO FROM DATE.
002240
002250     MOVE ZERO TO WKS-REGISTROS-PROCESADOS.
002260     MOVE ZERO TO WKS-SUMA-FINAL-SCORE.
002270     MOVE ZERO TO WKS-VCT-EXCELENTE.
002280     MOVE ZERO TO WKS-VCT-BUENO.
002290     MOVE ZERO TO WKS-VCT-MEJORA.
002300     MOVE ZERO TO WKS-VCT-INSATISFACTORIO.
002310
002320     MOVE RPT-ENCABEZADO-1 TO RPT-LINEA-IMPRESION.
002330     MOVE WKS-NUMERO-PAGINA TO RPT-E1-PAGINA.
002340     WRITE RPT-LINEA-IMPRESION FROM RPT-ENCABEZADO-1
002350         AFTER ADVANCING PAGE.
002360     WRITE RPT-LINEA-IMPRESION FROM RPT-ENCABEZADO-2
002370         AFTER ADVANCING 1 LINE.
002380     WRITE RPT-LINEA-IMPRESION FROM RPT-LINEA-BLANCO
002390         AFTER ADVANCING 1 LINE.
002400     MOVE ZERO TO WKS-LINEAS-EN-PAGINA.
002410
002420     PERFORM 2100-LEE-EVALIN THRU 2100-LEE-EVALIN-E.
002430
002440 1000-INICIA-PROCESO-E. EXIT.
002450
002460******************************************************************
002470*     2000-PROCESA-EVALUACIONES                                 *
002480*     CICLO PRINCIPAL -- UNA ITERACION POR RENGLON DE EVALIN.   *
002490******************************************************************
002500 2000-PROCESA-EVALUACIONES SECTION.
002510     PERFORM 2200-CARGA-FUNCIONAL THRU 2200-CARGA-FUNCIONAL-E.
002520     PERFORM 2300-CARGA-ESTATICO  THRU 2300-CARGA-ESTATICO-E.
002530     PERFORM 2400-CARGA-GENAI     THRU 2400-CARGA-GENAI-E.
002540
002550     PERFORM 3000-REGLAS-FUNCIONAL
002560         THRU 3000-REGLAS-FUNCIONAL-E.
002570
002580     PERFORM 4000-REGLAS-ESTATICO  THRU 4000-REGLAS-ESTATICO-E.
002590     PERFORM 5000-REGLAS-GENAI     THRU 5000-REGLAS-GENAI-E.
002600     PERFORM 6000-REGLA-FINAL      THRU 6000-REGLA-FINAL-E.
002610
002620     PERFORM 2600-ESCRIBE-SALIDA THRU 2600-ESCRIBE-SALIDA-E.
002630     PERFORM 2700-ACUMULA-TOTALES THRU 2700-ACUMULA-TOTALES-E.
002640
002650     PERFORM 2100-LEE-EVALIN THRU 2100-LEE-EVALIN-E.
002660
002670 2000-PROCESA-EVALUACIONES-E. EXIT.
002680
002690******************************************************************
002700*     2100-LEE-EVALIN                                           *
002710*     LEE EL SIGUIENTE RENGLON DE EVALIN.  AL LLEGAR A FIN DE    *
002720*     ARCHIVO, ENCIENDE LA CONDICION WKS-FIN-EVALIN.             *
002730******************************************************************
002740 2100-LEE-EVALIN SECTION.
002750     READ EVALIN
002760         AT END
002770             MOVE 1 TO WKS-FIN-ARCHIVOS
002780         NOT AT END
002790             CONTINUE
002800     END-READ.
002810
002820     IF FS-EVALIN NOT = '00' AND FS-EVALIN NOT = '10'
002830         DISPLAY 'EVALSCR1 - ERROR AL LEER EVALIN  FS='
002840                 FS-EVALIN
002850         PERFORM 9000-ABEND-ARCHIVO THRU 9000-ABEND-ARCHIVO-E
002860     END-IF.
002870
002880 2100-LEE-EVALIN-E. EXIT.
002890
002900******************************************************************
002910*     2200-CARGA-FUNCIONAL                                      *
002920*     PASA LOS CONTADORES DE CORRECCION FUNCIONAL DE EVALIN AL   *
002930*     HECHO FUNC-CORRECTNESS.   (PASO 2-A DEL FLUJO)             *
002940******************************************************************
002950 2200-CARGA-FUNCIONAL SECTION.
002960     MOVE EVLI-TOTAL-PAIRS          TO FUNC-TOTAL-PAIRS.
002970     MOVE EVLI-GROUNDED-REPLIES     TO FUNC-GROUNDED-REPLIES.
002980     MOVE EVLI-TOTAL-CITATIONS      TO FUNC-TOTAL-CITATIONS.
002990     MOVE EVLI-CORRECT-CITATIONS    TO FUNC-CORRECT-CITATIONS.
003000     MOVE EVLI-MISSING-CITATIONS    TO FUNC-MISSING-CITATIONS.
003010     MOVE EVLI-HALLUCINATED-REPLIES TO FUNC-HALLUCINATED-REPLIES.
003020
003030 2200-CARGA-FUNCIONAL-E. EXIT.
003040
003050******************************************************************
003060*     2300-CARGA-ESTATICO                                       *
003070*     PASA LOS CONTADORES DE LINTER DE EVALIN AL HECHO           *
003080*     LINT-VALIDATION.   (PASO 2-B DEL FLUJO)                   *
003090******************************************************************
003100 2300-CARGA-ESTATICO SECTION.
003110     MOVE EVLI-TOTAL-FILES          TO LINT-TOTAL-FILES.
003120     MOVE EVLI-FILES-WITH-ERRORS    TO LINT-FILES-WITH-ERRORS.
003130     MOVE EVLI-TOTAL-LINT-WARNINGS  TO LINT-TOTAL-LINT-WARNINGS.
003140
003150 2300-CARGA-ESTATICO-E. EXIT.
003160
003170******************************************************************
003180*     2400-CARGA-GENAI                                          *
003190*     PASA LAS CALIFICACIONES DE CRITERIO DE EVALIN A LA TABLA   *
003200*     DE GENAI-EVALUACION.  SOLO SE CARGAN LAS PRIMERAS          *
003210*     EVLI-CRITERIA-COUNT CALIFICACIONES; EL RESTO DE LA TABLA   *
003220*     SE LIMPIA A BLANCO.  UNA CALIFICACION EN BLANCO O QUE NO   *
003230*     SEA EXCELLENT/GOOD/AVERAGE/BAD SE NORMALIZA A "AVERAGE"    *
003240*     ANTES DE GUARDARLA (BITACORA REQ-00588 DE 1993).          *
003250******************************************************************
003260 2400-CARGA-GENAI SECTION.
003270     MOVE SPACES TO GENAI-CRITERIA-BLOQUE.
003280     MOVE EVLI-CRITERIA-COUNT TO GENAI-CRITERIA-COUNT.
003290
003300     IF GENAI-CRITERIA-COUNT > 10
003310         MOVE 10 TO GENAI-CRITERIA-COUNT
003320     END-IF.
003330
003340     IF GENAI-CRITERIA-COUNT > ZERO
003350         PERFORM 2410-NORMALIZA-CRITERIO
003360             THRU 2410-NORMALIZA-CRITERIO-E
003370             VARYING WKS-SUB-CRITERIO FROM 1 BY 1
003380             UNTIL WKS-SUB-CRITERIO > GENAI-CRITERIA-COUNT
003390     END-IF.
003400
003410 2400-CARGA-GENAI-E. EXIT.
003420
003430******************************************************************
003440*     2410-NORMALIZA-CRITERIO                                   *
003450*     NORMALIZA Y COPIA UNA CALIFICACION DE CRITERIO.            *
003460******************************************************************
003470 2410-NORMALIZA-CRITERIO SECTION.
003480     MOVE EVLI-CRITERIA-RATING (WKS-SUB-CRITERIO)
003490         TO WKS-CALIFICACION-NORMAL.
003500
003510     INSPECT WKS-CALIFICACION-NORMAL
003520         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003530                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003540
003550     IF WKS-CALIFICACION-NORMAL NOT = 'EXCELLENT '
003560        AND WKS-CALIFICACION-NORMAL NOT = 'GOOD      '
003570        AND WKS-CALIFICACION-NORMAL NOT = 'AVERAGE   '
003580        AND WKS-CALIFICACION-NORMAL NOT = 'BAD       '
003590         MOVE 'AVERAGE   ' TO WKS-CALIFICACION-NORMAL
003600     END-IF.
003610
003620     MOVE WKS-CALIFICACION-NORMAL
003630         TO GENAI-CRIT-PALABRA (WKS-SUB-CRITERIO).
003640
003650 2410-NORMALIZA-CRITERIO-E. EXIT.
003660
003670******************************************************************
003680*     2600-ESCRIBE-SALIDA                                       *
003690*     ARMA EL RENGLON DE SALIDA DE SCOREOUT Y EL RENGLON DE      *
003700*     DETALLE DE EVALRPT, Y LOS ESCRIBE.   (PASO 2-E DEL FLUJO)  *
003710******************************************************************
003720 2600-ESCRIBE-SALIDA SECTION.
003730     MOVE EVLI-EVAL-ID              TO SCOR-EVAL-ID.
003740     MOVE LINT-STATIC-SCORE         TO SCOR-STATIC-SCORE.
003750     MOVE FUNC-FUNCTIONAL-SCORE     TO SCOR-FUNCTIONAL-SCORE.
003760     MOVE GENAI-USECASE-SCORE       TO SCOR-USECASE-SCORE.
003770     MOVE SCOR-WS-FINAL-SCORE       TO SCOR-FINAL-SCORE.
003780     MOVE SCOR-WS-SUMMARY           TO SCOR-SUMMARY.
003790
003800     WRITE SCOR-REGISTRO-SALIDA.
003810     IF FS-SCOREOUT NOT = '00'
003820         DISPLAY 'EVALSCR1 - ERROR AL ESCRIBIR SCOREOUT FS='
003830                  FS-SCOREOUT
003840         PERFORM 9000-ABEND-ARCHIVO THRU 9000-ABEND-ARCHIVO-E
003850     END-IF.
003860
003870     IF WKS-LINEAS-EN-PAGINA > 50
003880         PERFORM 2610-ENCABEZADO-PAGINA
003890             THRU 2610-ENCABEZADO-PAGINA-E
003900     END-IF.
003910
003920     MOVE EVLI-EVAL-ID              TO RPT-DET-EVAL-ID.
003930     MOVE LINT-STATIC-SCORE         TO RPT-DET-STATIC.
003940     MOVE FUNC-FUNCTIONAL-SCORE     TO RPT-DET-FUNCTIONAL.
003950     MOVE GENAI-USECASE-SCORE       TO RPT-DET-USECASE.
003960     MOVE SCOR-WS-FINAL-SCORE       TO RPT-DET-FINAL.
003970     MOVE SCOR-WS-SUMMARY           TO RPT-DET-SUMMARY.
003980
003990     WRITE RPT-LINEA-IMPRESION FROM RPT-DETALLE
004000         AFTER ADVANCING 1 LINE.
004010     ADD 1 TO WKS-LINEAS-EN-PAGINA.
004020
004030 2600-ESCRIBE-SALIDA-E. EXIT.
004040
004050******************************************************************
004060*     2610-ENCABEZADO-PAGINA                                    *
004070*     CORTE DE PAGINA -- BITACORA REQ-01020 DE 2003.             *
004080******************************************************************
004090 2610-ENCABEZADO-PAGINA SECTION.
004100     ADD 1 TO WKS-NUMERO-PAGINA.
004110     MOVE WKS-NUMERO-PAGINA TO RPT-E1-PAGINA.
004120     WRITE RPT-LINEA-IMPRESION FROM RPT-ENCABEZADO-1
004130         AFTER ADVANCING PAGE.
004140     WRITE RPT-LINEA-IMPRESION FROM RPT-ENCABEZADO-2
004150         AFTER ADVANCING 1 LINE.
004160     WRITE RPT-LINEA-IMPRESION FROM RPT-LINEA-BLANCO
004170         AFTER ADVANCING 1 LINE.
004180     MOVE ZERO TO WKS-LINEAS-EN-PAGINA.
004190
004200 2610-ENCABEZADO-PAGINA-E. EXIT.
004210
004220******************************************************************
004230*     2700-ACUMULA-TOTALES                                      *
004240*     ACUMULA LOS TOTALES DE LA CORRIDA.   (PASO 2-F DEL FLUJO)  *
004250******************************************************************
004260 2700-ACUMULA-TOTALES SECTION.
004270     ADD 1 TO WKS-REGISTROS-PROCESADOS.
004280     ADD SCOR-WS-FINAL-SCORE TO WKS-SUMA-FINAL-SCORE.
004290
004300     IF SCOR-WS-SUMMARY = 'EXCELLENT DELIVERABLE'
004310         ADD 1 TO WKS-VCT-EXCELENTE
004320     ELSE
004330       IF SCOR-WS-SUMMARY = 'GOOD DELIVERABLE'
004340           ADD 1 TO WKS-VCT-BUENO
004350       ELSE
004360         IF SCOR-WS-SUMMARY = 'NEEDS IMPROVEMENT'
004370             ADD 1 TO WKS-VCT-MEJORA
004380         ELSE
004390             ADD 1 TO WKS-VCT-INSATISFACTORIO
004400         END-IF
004410       END-IF
004420     END-IF.
004430
004440 2700-ACUMULA-TOTALES-E. EXIT.
004450
004460******************************************************************
004470*     3000-REGLAS-FUNCIONAL                                     *
004480*     REGLAS FS-1 A FS-4 -- PUNTUACION DE CORRECCION FUNCIONAL.  *
004490******************************************************************
004500 3000-REGLAS-FUNCIONAL SECTION.
004510     IF FUNC-TOTAL-PAIRS = ZERO
004520         MOVE ZERO TO FUNC-GROUNDED-RATIO
004530         MOVE ZERO TO FUNC-HALLUCIN-RATIO
004540     ELSE
004550         COMPUTE FUNC-GROUNDED-RATIO ROUNDED =
004560             FUNC-GROUNDED-REPLIES / FUNC-TOTAL-PAIRS
004570         COMPUTE FUNC-HALLUCIN-RATIO ROUNDED =
004580             FUNC-HALLUCINATED-REPLIES / FUNC-TOTAL-PAIRS
004590     END-IF.
004600
004610     IF FUNC-TOTAL-CITATIONS = ZERO
004620         MOVE ZERO TO FUNC-CITATION-RATIO
004630     ELSE
004640         COMPUTE FUNC-CITATION-RATIO ROUNDED =
004650             FUNC-CORRECT-CITATIONS / FUNC-TOTAL-CITATIONS
004660     END-IF.
004670
004680     COMPUTE WKS-FUNC-SCORE-TEMP ROUNDED =
004690         (0.5 * FUNC-GROUNDED-RATIO
004700        + 0.3 * FUNC-CITATION-RATIO
004710        + 0.2 * (1 - FUNC-HALLUCIN-RATIO)) * 100.
004720
004730     IF WKS-FUNC-SCORE-TEMP < ZERO
004740         MOVE ZERO TO WKS-FUNC-SCORE-TEMP
004750     END-IF.
004760     IF WKS-FUNC-SCORE-TEMP > 100
004770         MOVE 100 TO WKS-FUNC-SCORE-TEMP
004780     END-IF.
004790
004800     MOVE WKS-FUNC-SCORE-TEMP TO FUNC-FUNCTIONAL-SCORE.
004810
004820 3000-REGLAS-FUNCIONAL-E. EXIT.
004830
004840******************************************************************
004850*     4000-REGLAS-ESTATICO                                      *
004860*     REGLAS SS-1 A SS-3 -- PUNTUACION DE ANALISIS ESTATICO.     *
004870*     EL TOPE DE 40 PUNTOS DE LA PENALIZACION SE APLICA ANTES    *
004880*     DE RESTAR (CORREGIDO POR BITACORA REQ-00512 DE 1992).      *
004890******************************************************************
004900 4000-REGLAS-ESTATICO SECTION.
004910     IF LINT-TOTAL-FILES = ZERO
004920         MOVE ZERO TO LINT-ERROR-FILE-RATIO
004930     ELSE
004940         COMPUTE LINT-ERROR-FILE-RATIO ROUNDED =
004950             LINT-FILES-WITH-ERRORS / LINT-TOTAL-FILES
004960     END-IF.
004970
004980     COMPUTE LINT-WARNING-PENALTY ROUNDED =
004990         LINT-TOTAL-LINT-WARNINGS * 2.
005000     IF LINT-WARNING-PENALTY > 40
005010         MOVE 40 TO LINT-WARNING-PENALTY
005020     END-IF.
005030
005040     COMPUTE WKS-STATIC-SCORE-TEMP ROUNDED =
005050         100 - (60 * LINT-ERROR-FILE-RATIO)
005060             - LINT-WARNING-PENALTY.
005070
005080     IF WKS-STATIC-SCORE-TEMP < ZERO
005090         MOVE ZERO TO WKS-STATIC-SCORE-TEMP
005100     END-IF.
005110
005120     MOVE WKS-STATIC-SCORE-TEMP TO LINT-STATIC-SCORE.
005130 4000-REGLAS-ESTATICO-E. EXIT.
005140
005150******************************************************************
005160*     5000-REGLAS-GENAI                                         *
005170*     REGLAS GQ-1/GQ-2/US-1 -- MAPEO DE CALIFICACION Y           *
005180*     PUNTUACION DE USO.                                         *
005190******************************************************************
005200 5000-REGLAS-GENAI SECTION.
005210     MOVE ZERO TO GENAI-SUMA-VALORES.
005220
005230     IF GENAI-CRITERIA-COUNT > ZERO
005240         PERFORM 5100-MAPEA-CALIFICACION
005250             THRU 5100-MAPEA-CALIFICACION-E
005260             VARYING WKS-SUB-CRITERIO FROM 1 BY 1
005270             UNTIL WKS-SUB-CRITERIO > GENAI-CRITERIA-COUNT
005280
005290         COMPUTE GENAI-CALIDAD-PROMEDIO ROUNDED =
005300             GENAI-SUMA-VALORES / GENAI-CRITERIA-COUNT
005310     ELSE
005320         MOVE ZERO TO GENAI-CALIDAD-PROMEDIO
005330     END-IF.
005340
005350     COMPUTE GENAI-USECASE-SCORE ROUNDED =
005360         GENAI-CALIDAD-PROMEDIO * 100.
005370
005380 5000-REGLAS-GENAI-E. EXIT.
005390
005400******************************************************************
005410*     5100-MAPEA-CALIFICACION                                   *
005420*     REGLA GQ-1 -- MAPEA LA PALABRA DE UN CRITERIO A SU VALOR   *
005430*     NUMERICO Y LO SUMA AL ACUMULADOR DE LA REGLA GQ-2.         *
005440******************************************************************
005450 5100-MAPEA-CALIFICACION SECTION.
005460     IF GENAI-ES-EXCELLENT (WKS-SUB-CRITERIO)
005470         MOVE 1.0 TO GENAI-CRIT-VALOR (WKS-SUB-CRITERIO)
005480     ELSE
005490       IF GENAI-ES-GOOD (WKS-SUB-CRITERIO)
005500           MOVE 0.8 TO GENAI-CRIT-VALOR (WKS-SUB-CRITERIO)
005510       ELSE
005520         IF GENAI-ES-AVERAGE (WKS-SUB-CRITERIO)
005530             MOVE 0.6 TO GENAI-CRIT-VALOR (WKS-SUB-CRITERIO)
005540         ELSE
005550           IF GENAI-ES-BAD (WKS-SUB-CRITERIO)
005560               MOVE 0.4 TO GENAI-CRIT-VALOR (WKS-SUB-CRITERIO)
005570           ELSE
005580*--    NO DEBE OCURRIR -- 2400-CARGA-GENAI YA NORMALIZO LA
005590*--    PALABRA; SE DEJA EL VALOR NEUTRO DE RESPALDO.
005600               MOVE 0.5 TO GENAI-CRIT-VALOR (WKS-SUB-CRITERIO)
005610           END-IF
005620         END-IF
005630       END-IF
005640     END-IF.
005650
005660     ADD GENAI-CRIT-VALOR (WKS-SUB-CRITERIO)
005670         TO GENAI-SUMA-VALORES.
005680
005690 5100-MAPEA-CALIFICACION-E. EXIT.
005700
005710******************************************************************
005720*     6000-REGLA-FINAL                                          *
005730*     REGLAS FW-1/FW-2 -- PUNTUACION FINAL PONDERADA Y VEREDICTO.*
005740******************************************************************
005750 6000-REGLA-FINAL SECTION.
005760     COMPUTE SCOR-WS-FINAL-SCORE ROUNDED =
005770           0.20 * LINT-STATIC-SCORE
005780         + 0.30 * FUNC-FUNCTIONAL-SCORE
005790         + 0.50 * GENAI-USECASE-SCORE.
005800
005810     IF SCOR-WS-FINAL-SCORE >= 85
005820         MOVE 'EXCELLENT DELIVERABLE' TO SCOR-WS-SUMMARY
005830     ELSE
005840       IF SCOR-WS-FINAL-SCORE >= 70
005850           MOVE 'GOOD DELIVERABLE' TO SCOR-WS-SUMMARY
005860       ELSE
005870         IF SCOR-WS-FINAL-SCORE >= 50
005880             MOVE 'NEEDS IMPROVEMENT' TO SCOR-WS-SUMMARY
005890         ELSE
005900             MOVE 'UNSATISFACTORY' TO SCOR-WS-SUMMARY
005910         END-IF
005920       END-IF
005930     END-IF.
005940
005950 6000-REGLA-FINAL-E. EXIT.
005960
005970******************************************************************
005980*     7000-IMPRIME-TOTALES                                      *
005990*     CORTE DE CONTROL DE FIN DE ARCHIVO -- IMPRIME EL BLOQUE DE *
006000*     TOTALES DE LA CORRIDA.   (BITACORA REQ-00477 DE 1991)     *
006010******************************************************************
006020 7000-IMPRIME-TOTALES SECTION.
006030     IF WKS-REGISTROS-PROCESADOS = ZERO
006040         MOVE ZERO TO WKS-PROMEDIO-FINAL-SCORE
006050     ELSE
006060         COMPUTE WKS-PROMEDIO-FINAL-SCORE ROUNDED =
006070             WKS-SUMA-FINAL-SCORE / WKS-REGISTROS-PROCESADOS
006080     END-IF.
006090
006100     WRITE RPT-LINEA-IMPRESION FROM RPT-LINEA-BLANCO
006110         AFTER ADVANCING 1 LINE.
006120     MOVE WKS-REGISTROS-PROCESADOS TO RPT-T1-REGISTROS.
006130     MOVE WKS-PROMEDIO-FINAL-SCORE TO RPT-T1-PROMEDIO.
006140     WRITE RPT-LINEA-IMPRESION FROM RPT-TOTAL-1
006150         AFTER ADVANCING 1 LINE.
006160
006170     MOVE 'ENTREGABLES EXCELENTES:' TO RPT-TB-ETIQUETA.
006180     MOVE WKS-VCT-EXCELENTE TO RPT-TB-CONTEO.
006190     WRITE RPT-LINEA-IMPRESION FROM RPT-TOTAL-BANDA
006200         AFTER ADVANCING 1 LINE.
006210
006220     MOVE 'ENTREGABLES BUENOS:' TO RPT-TB-ETIQUETA.
006230     MOVE WKS-VCT-BUENO TO RPT-TB-CONTEO.
006240     WRITE RPT-LINEA-IMPRESION FROM RPT-TOTAL-BANDA
006250         AFTER ADVANCING 1 LINE.
006260
006270     MOVE 'ENTREGABLES QUE NECESITAN MEJORA:' TO RPT-TB-ETIQUETA.
006280     MOVE WKS-VCT-MEJORA TO RPT-TB-CONTEO.
006290     WRITE RPT-LINEA-IMPRESION FROM RPT-TOTAL-BANDA
006300         AFTER ADVANCING 1 LINE.
006310
006320     MOVE 'ENTREGABLES INSATISFACTORIOS:' TO RPT-TB-ETIQUETA.
006330     MOVE WKS-VCT-INSATISFACTORIO TO RPT-TB-CONTEO.
006340     WRITE RPT-LINEA-IMPRESION FROM RPT-TOTAL-BANDA
006350         AFTER ADVANCING 1 LINE.
006360
006370 7000-IMPRIME-TOTALES-E. EXIT.
006380
006390******************************************************************
006400*     8000-TERMINA-PROCESO                                      *
006410*     CIERRA LOS ARCHIVOS Y TERMINA LA CORRIDA.                  *
006420******************************************************************
006430 8000-TERMINA-PROCESO SECTION.
006440     CLOSE EVALIN.
006450     CLOSE SCOREOUT.
006460     CLOSE EVALRPT.
006470
006480 8000-TERMINA-PROCESO-E. EXIT.
006490
006500******************************************************************
006510*     9000-ABEND-ARCHIVO                                        *
006520*     ERROR FATAL DE E/S -- CIERRA LO QUE HAYA QUEDADO ABIERTO   *
006530*     Y TERMINA LA CORRIDA DE INMEDIATO.                        *
006540******************************************************************
006550 9000-ABEND-ARCHIVO SECTION.
006560     DISPLAY 'EVALSCR1 - CORRIDA TERMINADA POR ERROR DE ARCHIVO'.
006570     CLOSE EVALIN SCOREOUT EVALRPT.
006580     STOP RUN.
006590
006600 9000-ABEND-ARCHIVO-E. EXIT.
