000100******************************************************************
000110*              E V A L I N   -  REGISTRO DE ENTRADA              *
000120******************************************************************
000130* APLICACION  : EVALUACION DE ENTREGABLES GENAI                  *
000140* ARCHIVO     : EVALIN                                           *
000150* DESCRIPCION : UN RENGLON POR ENTREGABLE EVALUADO.  TRAE LOS    *
000160*             : CONTADORES DE CORRECCION FUNCIONAL, LOS          *
000170*             : CONTADORES DE LINTER/ANALISIS ESTATICO Y HASTA   *
000180*             : 10 CALIFICACIONES DE CRITERIOS DE CALIDAD DE     *
000190*             : USO (EXCELLENT/GOOD/AVERAGE/BAD).                *
000200* LONGITUD    : 162 POSICIONES, FORMATO FIJO.                    *
000210******************************************************************
000220 01  EVLI-REGISTRO-ENTRADA.
000230     05  EVLI-EVAL-ID                  PIC X(10).
000240*--------------------------------------------------------------*
000250*    CONTADORES DE CORRECCION FUNCIONAL                        *
000260*--------------------------------------------------------------*
000270     05  EVLI-TOTAL-PAIRS              PIC 9(05).
000280     05  EVLI-GROUNDED-REPLIES         PIC 9(05).
000290     05  EVLI-TOTAL-CITATIONS          PIC 9(05).
000300     05  EVLI-CORRECT-CITATIONS        PIC 9(05).
000310     05  EVLI-MISSING-CITATIONS        PIC 9(05).
000320     05  EVLI-HALLUCINATED-REPLIES     PIC 9(05).
000330*--------------------------------------------------------------*
000340*    CONTADORES DE LINTER / ANALISIS ESTATICO                  *
000350*--------------------------------------------------------------*
000360     05  EVLI-TOTAL-FILES              PIC 9(05).
000370     05  EVLI-FILES-WITH-ERRORS        PIC 9(05).
000380     05  EVLI-TOTAL-LINT-WARNINGS      PIC 9(05).
000390*--------------------------------------------------------------*
000400*    CALIFICACIONES DE USO/GENAI, HASTA 10 CRITERIOS            *
000410*--------------------------------------------------------------*
000420     05  EVLI-CRITERIA-COUNT           PIC 9(02).
000430     05  EVLI-CRITERIA-TABLA.
000440         10  EVLI-CRITERIA-RATING      PIC X(10)
000450                                        OCCURS 10 TIMES.
000460*--> RESERVADO, NO USADO -- COMPLETA EL RENGLON A 162 POSICIONES
000470     05  FILLER                        PIC X(05).
