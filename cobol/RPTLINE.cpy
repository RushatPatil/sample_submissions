000100******************************************************************
000110*     RENGLONES DEL REPORTE EVALRPT  (132 POSICIONES, IMPRESION) *
000120******************************************************************
000130* CADA 01 DE ESTE COPY ES UN MOLDE DE RENGLON QUE SE LLENA EN    *
000140* WORKING-STORAGE Y SE BAJA AL AREA DE IMPRESION CON             *
000150* "WRITE RPT-LINEA-IMPRESION FROM <molde>", AL ESTILO DE LOS     *
000160* REPORTES DE CORTE DE CONTROL DEL DEPARTAMENTO.                 *
000170******************************************************************
000180 01  RPT-LINEA-BLANCO                 PIC X(132) VALUE SPACES.
000190******************************************************************
000200*     ENCABEZADO DE PAGINA                                       *
000210******************************************************************
000220 01  RPT-ENCABEZADO-1.
000230     05  FILLER                       PIC X(01)  VALUE SPACE.
000240     05  FILLER                       PIC X(30)
000250                    VALUE 'EVALUATION RESULT REPORT'.
000260     05  FILLER                       PIC X(66)  VALUE SPACES.
000270     05  FILLER                       PIC X(05)  VALUE 'PAGE '.
000280     05  RPT-E1-PAGINA                PIC ZZ9.
000290     05  FILLER                       PIC X(27)  VALUE SPACES.
000300
000310 01  RPT-ENCABEZADO-2.
000320     05  FILLER                       PIC X(01)  VALUE SPACE.
000330     05  FILLER                       PIC X(10)  VALUE 'EVAL-ID'.
000340     05  FILLER                       PIC X(02)  VALUE SPACES.
000350     05  FILLER                       PIC X(13)  VALUE
000360                                                  'STATIC (20%)'.
000370     05  FILLER                       PIC X(02)  VALUE SPACES.
000380     05  FILLER                       PIC X(17)  VALUE
000390                                              'FUNCTIONAL (30%)'.
000400     05  FILLER                       PIC X(02)  VALUE SPACES.
000410     05  FILLER                       PIC X(14)  VALUE
000420                                               'USECASE (50%)'.
000430     05  FILLER                       PIC X(02)  VALUE SPACES.
000440     05  FILLER                       PIC X(07)  VALUE 'FINAL'.
000450     05  FILLER                       PIC X(02)  VALUE SPACES.
000460     05  FILLER                       PIC X(07)  VALUE 'SUMMARY'.
000470     05  FILLER                       PIC X(53)  VALUE SPACES.
000480******************************************************************
000490*     RENGLON DE DETALLE -- UNO POR EVALUACION                   *
000500******************************************************************
000510 01  RPT-DETALLE.
000520     05  FILLER                       PIC X(01)  VALUE SPACE.
000530     05  RPT-DET-EVAL-ID               PIC X(10).
000540     05  FILLER                       PIC X(03)  VALUE SPACES.
000550     05  RPT-DET-STATIC               PIC ZZ9.99.
000560     05  FILLER                       PIC X(07)  VALUE SPACES.
000570     05  RPT-DET-FUNCTIONAL           PIC ZZ9.99.
000580     05  FILLER                       PIC X(07)  VALUE SPACES.
000590     05  RPT-DET-USECASE              PIC ZZ9.99.
000600     05  FILLER                       PIC X(07)  VALUE SPACES.
000610     05  RPT-DET-FINAL                PIC ZZ9.99.
000620     05  FILLER                       PIC X(05)  VALUE SPACES.
000630     05  RPT-DET-SUMMARY              PIC X(21).
000640     05  FILLER                       PIC X(47)  VALUE SPACES.
000650******************************************************************
000660*     BLOQUE DE TOTALES -- CORTE DE CONTROL DE FIN DE ARCHIVO    *
000670******************************************************************
000680 01  RPT-TOTAL-1.
000690     05  FILLER                       PIC X(03)  VALUE SPACES.
000700     05  FILLER                       PIC X(22)  VALUE
000710                                       'REGISTROS PROCESADOS:'.
000720     05  RPT-T1-REGISTROS             PIC ZZZ,ZZ9.
000730     05  FILLER                       PIC X(08)  VALUE SPACES.
000740     05  FILLER                       PIC X(24)  VALUE
000750                                      'PROMEDIO FINAL SCORE: '.
000760     05  RPT-T1-PROMEDIO              PIC ZZ9.99.
000770     05  FILLER                       PIC X(62)  VALUE SPACES.
000780
000790 01  RPT-TOTAL-BANDA.
000800     05  FILLER                       PIC X(03)  VALUE SPACES.
000810     05  RPT-TB-ETIQUETA              PIC X(40).
000820     05  RPT-TB-CONTEO                PIC ZZZ,ZZ9.
000830     05  FILLER                       PIC X(82)  VALUE SPACES.
