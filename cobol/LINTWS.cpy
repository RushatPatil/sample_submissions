000100******************************************************************
000110*     LINT-VALIDATION  -  HECHOS DE ANALISIS ESTATICO            *
000120******************************************************************
000130* GUARDA LOS CONTADORES DE ANALISIS ESTATICO/LINTER RECIBIDOS    *
000140* DE EVALIN (ARCHIVOS, ERRORES, WARNINGS) Y LA PUNTUACION QUE    *
000150* LA REGLA SS CALCULA SOBRE ELLOS.                               *
000160******************************************************************
000170 01  LINT-VALIDATION.
000180*--------------------------------------------------------------*
000190*    CONTADORES (COPIADOS DE EVLI-REGISTRO-ENTRADA)             *
000200*--------------------------------------------------------------*
000210     05  LINT-TOTAL-FILES              PIC 9(05)      COMP.
000220     05  LINT-FILES-WITH-ERRORS        PIC 9(05)      COMP.
000230     05  LINT-TOTAL-LINT-WARNINGS      PIC 9(05)      COMP.
000240*--------------------------------------------------------------*
000250*    RAZON DE ARCHIVOS CON ERROR, 4 DECIMALES (REGLA SS-1)      *
000260*--------------------------------------------------------------*
000270     05  LINT-ERROR-FILE-RATIO         PIC 9V9999    VALUE ZEROES.
000280*--------------------------------------------------------------*
000290*    CASTIGO POR WARNINGS, TOPADO A 40 (REGLA SS-2)             *
000300*--------------------------------------------------------------*
000310     05  LINT-WARNING-PENALTY          PIC 9(03)V99  VALUE ZEROES.
000320*--------------------------------------------------------------*
000330*    PUNTUACION ESTATICA, 2 DECIMALES, 0-100 (REGLA SS-3)       *
000340*--------------------------------------------------------------*
000350     05  LINT-STATIC-SCORE             PIC 9(03)V99  VALUE ZEROES.
000360     05  FILLER                        PIC X(10).
