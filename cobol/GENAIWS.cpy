000100******************************************************************
000110*     GENAI-EVALUACION  -  HECHOS DE CALIFICACION DE USO         *
000120******************************************************************
000130* GUARDA LA PALABRA DE CALIFICACION DE CADA CRITERIO DE USO     *
000140* (EXCELLENT/GOOD/AVERAGE/BAD), EL VALOR NUMERICO QUE LA REGLA   *
000150* GQ-1 LE ASIGNA, Y EL PROMEDIO/PUNTUACION QUE CALCULAN LAS      *
000160* REGLAS GQ-2 Y US-1.                                            *
000170******************************************************************
000180 01  GENAI-EVALUACION.
000190     05  GENAI-CRITERIA-COUNT          PIC 9(02)      COMP.
000200*--------------------------------------------------------------*
000210*    RENGLON POR CRITERIO, MAXIMO 10 (COPIADOS DE EVALIN Y      *
000220*    NORMALIZADOS A "AVERAGE" SI VIENEN EN BLANCO O SIN          *
000230*    RECONOCER -- VER PARRAFO 2400-CARGA-GENAI)                 *
000240*--------------------------------------------------------------*
000250     05  GENAI-CRITERIA-TABLA.
000260         10  GENAI-CRIT-RENGLON        OCCURS 10 TIMES.
000270             15  GENAI-CRIT-PALABRA    PIC X(10).
000280                 88  GENAI-ES-EXCELLENT      VALUE 'EXCELLENT '.
000290                 88  GENAI-ES-GOOD           VALUE 'GOOD      '.
000300                 88  GENAI-ES-AVERAGE        VALUE 'AVERAGE   '.
000310                 88  GENAI-ES-BAD            VALUE 'BAD       '.
000320             15  GENAI-CRIT-VALOR      PIC 9V9999.
000330*--------------------------------------------------------------*
000340*    RENGLON REDEFINIDO COMO BLOQUE PLANO, PARA LIMPIAR TODA    *
000350*    LA TABLA DE UN SOLO MOVE AL INICIAR CADA EVALUACION        *
000360*--------------------------------------------------------------*
000370     05  GENAI-CRITERIA-BLOQUE REDEFINES GENAI-CRITERIA-TABLA
000380                                        PIC X(150).
000390*--------------------------------------------------------------*
000400*    SUMA Y PROMEDIO DE CALIDAD, 4 DECIMALES (REGLAS GQ-1/GQ-2) *
000410*--------------------------------------------------------------*
000420     05  GENAI-SUMA-VALORES            PIC 9(03)V9999
000430                                        VALUE ZEROES.
000440     05  GENAI-CALIDAD-PROMEDIO        PIC 9V9999    VALUE ZEROES.
000450*--------------------------------------------------------------*
000460*    PUNTUACION DE USO, 2 DECIMALES, 0-100 (REGLA US-1)         *
000470*--------------------------------------------------------------*
000480     05  GENAI-USECASE-SCORE           PIC 9(03)V99  VALUE ZEROES.
000490     05  FILLER                        PIC X(06).
