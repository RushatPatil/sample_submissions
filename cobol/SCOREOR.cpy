000100******************************************************************
000110*           S C O R E O U T   -   REGISTRO DE SALIDA             *
000120******************************************************************
000130* APLICACION  : EVALUACION DE ENTREGABLES GENAI                  *
000140* ARCHIVO     : SCOREOUT                                         *
000150* DESCRIPCION : UN RENGLON POR ENTREGABLE EVALUADO CON LAS       *
000160*             : TRES PUNTUACIONES COMPONENTES, LA PUNTUACION     *
000170*             : FINAL PONDERADA Y EL VEREDICTO.                  *
000180* LONGITUD    : 75 POSICIONES, FORMATO FIJO.                     *
000190******************************************************************
000200 01  SCOR-REGISTRO-SALIDA.
000210     05  SCOR-EVAL-ID                  PIC X(10).
000220     05  SCOR-STATIC-SCORE             PIC 9(03)V99.
000230     05  SCOR-FUNCTIONAL-SCORE         PIC 9(03)V99.
000240     05  SCOR-USECASE-SCORE            PIC 9(03)V99.
000250     05  SCOR-FINAL-SCORE              PIC 9(03)V99.
000260     05  SCOR-SUMMARY                  PIC X(30).
000270*--> RESERVADO, NO USADO -- COMPLETA EL RENGLON A 75 POSICIONES
000280     05  FILLER                        PIC X(15).
