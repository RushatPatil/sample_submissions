000100******************************************************************
000110*     SCORE-RESULTADO  -  HECHOS DEL RESULTADO Y ACUMULADORES    *
000120******************************************************************
000130* GUARDA LAS CUATRO PUNTUACIONES Y EL VEREDICTO DE UNA           *
000140* EVALUACION (REGLAS FW-1/FW-2), ASI COMO LOS ACUMULADORES DE    *
000150* LA CORRIDA COMPLETA QUE IMPRIME EL BLOQUE DE TOTALES.          *
000160******************************************************************
000170 01  SCORE-RESULTADO.
000180     05  SCOR-WS-EVAL-ID                PIC X(10).
000190     05  SCOR-WS-STATIC-SCORE           PIC 9(03)V99.
000200     05  SCOR-WS-FUNCTIONAL-SCORE       PIC 9(03)V99.
000210     05  SCOR-WS-USECASE-SCORE          PIC 9(03)V99.
000220     05  SCOR-WS-FINAL-SCORE            PIC 9(03)V99.
000230     05  SCOR-WS-SUMMARY                PIC X(30).
000240     05  FILLER                         PIC X(08).
000250******************************************************************
000260*     ACUMULADORES DE LA CORRIDA (PARRAFOS 2700 Y 7000)          *
000270******************************************************************
000280 01  WKS-TOTALES-CORRIDA.
000290     05  WKS-REGISTROS-PROCESADOS       PIC 9(07)     COMP
000300                                         VALUE ZERO.
000310     05  WKS-SUMA-FINAL-SCORE           PIC S9(09)V99 COMP
000320                                         VALUE ZERO.
000330     05  WKS-PROMEDIO-FINAL-SCORE       PIC 9(03)V99  VALUE ZERO.
000340     05  FILLER                         PIC X(06).
000350******************************************************************
000360*     CONTEO POR BANDA DE VEREDICTO (REGLA FW-2)                 *
000370*     REDEFINIDO COMO TABLA PARA IMPRIMIR EL BLOQUE DE TOTALES   *
000380******************************************************************
000390 01  WKS-VERDICT-COUNTERS.
000400     05  WKS-VCT-EXCELENTE              PIC 9(07)     COMP
000410                                         VALUE ZERO.
000420     05  WKS-VCT-BUENO                  PIC 9(07)     COMP
000430                                         VALUE ZERO.
000440     05  WKS-VCT-MEJORA                 PIC 9(07)     COMP
000450                                         VALUE ZERO.
000460     05  WKS-VCT-INSATISFACTORIO        PIC 9(07)     COMP
000470                                         VALUE ZERO.
000480     05  FILLER                         PIC X(04)    VALUE SPACES.
000490 01  WKS-VERDICT-TABLA REDEFINES WKS-VERDICT-COUNTERS.
000500     05  WKS-VCT-CONTEO                 PIC 9(07)     COMP
000510                                         OCCURS 4 TIMES.
000520     05  FILLER                         PIC X(04).
