000100******************************************************************
000110*     FUNC-CORRECTNESS  -  HECHOS DE CORRECCION FUNCIONAL        *
000120******************************************************************
000130* GUARDA LOS CONTADORES DE CORRECCION FUNCIONAL RECIBIDOS DE     *
000140* EVALIN (PARES, CITAS, ALUCINACIONES) Y LAS RAZONES/PUNTUACION  *
000150* QUE LA REGLA FS CALCULA SOBRE ELLOS.                           *
000160******************************************************************
000170 01  FUNC-CORRECTNESS.
000180*--------------------------------------------------------------*
000190*    CONTADORES (COPIADOS DE EVLI-REGISTRO-ENTRADA)             *
000200*--------------------------------------------------------------*
000210     05  FUNC-TOTAL-PAIRS              PIC 9(05)      COMP.
000220     05  FUNC-GROUNDED-REPLIES         PIC 9(05)      COMP.
000230     05  FUNC-TOTAL-CITATIONS          PIC 9(05)      COMP.
000240     05  FUNC-CORRECT-CITATIONS        PIC 9(05)      COMP.
000250     05  FUNC-MISSING-CITATIONS        PIC 9(05)      COMP.
000260     05  FUNC-HALLUCINATED-REPLIES     PIC 9(05)      COMP.
000270*--------------------------------------------------------------*
000280*    RAZONES INTERMEDIAS, 4 DECIMALES (REGLAS FS-1/FS-2/FS-3)   *
000290*--------------------------------------------------------------*
000300     05  FUNC-GROUNDED-RATIO           PIC 9V9999    VALUE ZEROES.
000310     05  FUNC-CITATION-RATIO           PIC 9V9999    VALUE ZEROES.
000320     05  FUNC-HALLUCIN-RATIO           PIC 9V9999    VALUE ZEROES.
000330*--------------------------------------------------------------*
000340*    PUNTUACION FUNCIONAL, 2 DECIMALES, 0-100 (REGLA FS-4)      *
000350*--------------------------------------------------------------*
000360     05  FUNC-FUNCTIONAL-SCORE         PIC 9(03)V99  VALUE ZEROES.
000370     05  FILLER                        PIC X(08).
